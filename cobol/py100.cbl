000100****************************************************************
000200**                                                             *
000300**     PY100  -  Generate Payroll For Month  (Payslip Build)   *
000400**                                                             *
000500****************************************************************
000600*
000700  IDENTIFICATION DIVISION.
000800  PROGRAM-ID.         PY100.
000900  AUTHOR.             V B COEN.
001000  INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL GROUP.
001100  DATE-WRITTEN.       09/09/1986.
001200  DATE-COMPILED.
001300  SECURITY.           COPYRIGHT (C) 1986-2026 V B COEN.
001400*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                    LICENSE - SEE THE FILE COPYING.
001600*
001700****************************************************************
001800* CHANGE LOG.
001900* ===========
002000* 09/09/86 vbc - 1.00 Written as PY000, the monthly payroll
002100*                calculation run - US FICA/FWT/SWT/city tax
002200*                tables, cafeteria deductions, direct deposit.
002300* 23/04/90 vbc -   .1 Table-driven state tax, 51 state table.
002400* 17/08/93 vbc -   .2 Overtime/shift premium pay added.
002500* 19/12/98 vbc -   .3 Y2K REVIEW - pay period rolled to 4 digit
002600*                year throughout, 2-digit work fields removed,
002700*                signed off.
002800* 11/05/05 vbc - 2.00 Migrated to GnuCobol.
002900* 16/04/24 vbc         Copyright notice update superseding all
003000*                previous notices.
003100* 15/01/26 vbc - 3.00 REQ PY-26-014.  PY000's US tax engine is
003200*                of no use on the Rwanda payroll job - rebuilt
003300*                as PY100, one run of which builds a PENDING
003400*                payslip for every employee with an open
003500*                employment in the month/year asked for.
003600* 20/01/26 ljk -    .1 Per-employee processing wrapped in
003700*                bb100 so one bad employee (no active
003800*                employment, say) does not stop the run.
003900* 26/01/26 vbc -    .2 Deduction amounts now computed off the
004000*                base salary, not off the gross - matches the
004100*                way Kigali want the payslip to foot.
004200* 02/02/26 ljk -    .3 Over-deduction guard added - a payslip
004300*                is not written if the four deductions would
004400*                exceed the gross pay.
004500* 04/02/26 ljk -    .4 REQ PY-26-019.  Net pay now accumulated
004600*                into the parameter record's control total as
004700*                each payslip is written - py150's run report
004800*                was footing a field nothing ever added to.
004900*
005000  ENVIRONMENT DIVISION.
005100  CONFIGURATION SECTION.
005200  SPECIAL-NAMES.
005300      CLASS ALPHA-NAME IS "A" THRU "Z" "a" THRU "z" " ".
005400  INPUT-OUTPUT SECTION.
005500  FILE-CONTROL.
005600      SELECT EMPLOYEE-FILE ASSIGN TO "PYEMP"
005700          ORGANIZATION LINE SEQUENTIAL
005800          FILE STATUS WS-Emp-Status.
005900      SELECT EMPLOYMENT-FILE ASSIGN TO "PYEMT"
006000          ORGANIZATION LINE SEQUENTIAL
006100          FILE STATUS WS-Emt-Status.
006200      SELECT DEDUCTION-FILE ASSIGN TO "PYDED"
006300          ORGANIZATION LINE SEQUENTIAL
006400          FILE STATUS WS-Ded-Status.
006500      SELECT PAYSLIP-FILE ASSIGN TO "PYPAY"
006600          ORGANIZATION LINE SEQUENTIAL
006700          FILE STATUS WS-Pay-Status.
006800      SELECT PARAMETER-FILE ASSIGN TO "PYPR1"
006900          ORGANIZATION LINE SEQUENTIAL
007000          FILE STATUS WS-Par-Status.
007100*
007200  DATA DIVISION.
007300  FILE SECTION.
007400  FD  EMPLOYEE-FILE.
007500      COPY "wspyemp.cob".
007600  FD  EMPLOYMENT-FILE.
007700      COPY "wspyemt.cob".
007800  FD  DEDUCTION-FILE.
007900      COPY "wspyded.cob".
008000  FD  PAYSLIP-FILE.
008100      COPY "wspypay.cob".
008200  FD  PARAMETER-FILE.
008300      COPY "wspyparam1.cob".
008400*
008500  WORKING-STORAGE SECTION.
008600  77  WS-Prog-Name         pic x(17)   value "PY100 (3.00)".
008700  77  WS-Lower-Case        pic x(26)
008800          value "abcdefghijklmnopqrstuvwxyz".
008900  77  WS-Upper-Case        pic x(26)
009000          value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009100*
009200  COPY "wscall.cob".
009300*
009400  01  WS-File-Status.
009500      03  WS-Emp-Status        pic xx  value "00".
009600      03  WS-Emt-Status        pic xx  value "00".
009700      03  WS-Ded-Status        pic xx  value "00".
009800      03  WS-Pay-Status        pic xx  value "00".
009900      03  WS-Par-Status        pic xx  value "00".
010000      03  WS-Emp-Eof-Sw        pic x   value "N".
010100      03  filler               pic x(5).
010200*
010300  01  WS-Run-Counters.
010400      03  WS-Emt-Count         pic 9(4)     comp.
010500      03  WS-Ded-Count         pic 99       comp.
010600      03  WS-Pay-Count         pic 9(4)     comp.
010700      03  WS-Pay-Idx           pic 9(4)     comp.
010800      03  WS-Emts-Idx          pic 9(4)     comp.
010900      03  WS-Emts-Best         pic 9(4)     comp.
011000      03  WS-Deds-Idx          pic 99       comp.
011100      03  WS-Procs-Written     pic 9(5)     comp.
011200      03  WS-Procs-Rejected    pic 9(5)     comp.
011300      03  WS-Net-Pay-Total     pic s9(9)v99 comp-3.
011400*     Running sum of Pys-Net-Salary for every payslip this run
011500*     writes - folded into PY-PR1-Control-Net-Pay at close-down.
011600      03  filler               pic x(2).
011700*
011800  01  WS-Run-Period-Fields.
011900      03  WS-Run-Month         pic 99.
012000      03  WS-Run-Year          pic 9(4).
012100  01  WS-Run-Period-Key redefines WS-Run-Period-Fields
012200                           pic 9(6).
012300*     Combined MMYYYY form, displayed on the start-of-run
012400*     trace line so the operator can see the period at a
012500*     glance without two separate fields.
012600*
012700  01  WS-Switches.
012800      03  WS-Dup-Found-Sw      pic x   value "N".
012900      03  WS-Active-Found-Sw   pic x   value "N".
013000      03  filler               pic x(8).
013100*
013200  01  LK-Period-Parms.
013300      03  LK-Month             pic 99.
013400      03  LK-Year              pic 9(4).
013500      03  LK-Valid-Switch      pic x.
013600      03  LK-Month-Name        pic x(9).
013700*
013800* One row per EMPLOYMENT record on file, loaded once at the
013900* start of the run and searched for every employee - there is
014000* no keyed EMPLOYMENT file on this installation.
014100*
014200  01  WS-Employment-Block.
014300      03  WS-Emt-Row            occurs 500.
014400          05  WS-Emts-Emp-Code  pic x(20).
014500          05  WS-Emts-Status    pic x(10).
014600          05  WS-Emts-Salary    pic s9(9)v99.
014700          05  WS-Emts-Join-Date pic 9(8).
014800          05  filler            pic x(1).
014900  01  WS-Employment-Table redefines WS-Employment-Block.
015000      03  WS-Emt-Entry          pic x(50)   occurs 500.
015100*
015200* Employee codes that already have a payslip for the run
015300* Month/Year, loaded once in aa010 before PAYSLIP-FILE is
015400* re-opened EXTEND for the new payslips this run writes.
015500*
015600  01  WS-Payslip-Key-Block.
015700      03  WS-Pay-Key-Row        occurs 2000.
015800          05  WS-Pay-Key-Code   pic x(20).
015900          05  filler            pic x(1).
016000*
016100* Deduction-Rate table, six rows in practice but room left
016200* for a seventh shop-local deduction without a program change.
016300*
016400  01  WS-Deduction-Block.
016500      03  WS-Ded-Row            occurs 20.
016600          05  WS-Deds-Code      pic x(10).
016700          05  WS-Deds-Name      pic x(30).
016800          05  WS-Deds-Percent   pic s9(3)v99.
016900          05  filler            pic x(1).
017000  01  WS-Deduction-Table redefines WS-Deduction-Block.
017100      03  WS-Ded-Entry          pic x(46)   occurs 20.
017200*
017300  01  WS-Calc-Fields.
017400      03  WS-Calc-Base          pic s9(9)v99.
017500      03  WS-Calc-Percent       pic s9(3)v99.
017600      03  WS-Calc-Rate          pic s9v99.
017700      03  WS-Calc-Result        pic s9(9)v99.
017800      03  WS-Rate-Name          pic x(30).
017900      03  WS-Rate-Name-Upper    pic x(30).
018000      03  WS-Rate-Found-Sw      pic x.
018100      03  WS-Rate-Value         pic s9(3)v99.
018200      03  filler                pic x(2).
018300*
018400  01  WS-Best-Emt-Fields.
018500      03  WS-Best-Salary        pic s9(9)v99.
018600      03  WS-Best-Join-Date     pic 9(8).
018700      03  WS-Total-Deduct       pic s9(9)v99.
018800      03  filler                pic x(2).
018900*
019000  01  WS-Employee-Code-Work     pic x(20).
019100*
019200  01  Error-Messages.
019300      03  PY100-01       pic x(42)
019400            value "PY100-01 Bad run month/year, run stopped".
019500      03  PY100-02       pic x(39)
019600            value "PY100-02 Skipped, duplicate payslip   ".
019700      03  PY100-03       pic x(39)
019800            value "PY100-03 Skipped, no active employment".
019900      03  PY100-04       pic x(39)
020000            value "PY100-04 Skipped, deductions > gross  ".
020100*
020200  PROCEDURE DIVISION.
020300*
020400  aa000-Main SECTION.
020500***********************
020600      perform  aa010-Open-And-Load.
020700      if       LK-Valid-Switch not = "Y"
020800               display PY100-01
020900               go to aa000-Exit.
021000      perform  aa050-Generate-Payroll thru aa050-Exit.
021100      perform  zz090-Close-Down.
021200  aa000-Exit. goback.
021300*
021400  aa010-Open-And-Load SECTION.
021500**************************
021600      open     input PARAMETER-FILE.
021700      read     PARAMETER-FILE.
021800      close    PARAMETER-FILE.
021900      move     PY-PR1-Run-Month to LK-Month.
022000      move     PY-PR1-Run-Year  to LK-Year.
022100      move     "PY094" to WS-Called.
022200      move     "PY100" to WS-Caller.
022300      call     "PY094" using LK-Period-Parms.
022400      if       LK-Valid-Switch not = "Y"
022500               go to aa010-Exit.
022600      move     LK-Month to WS-Run-Month.
022700      move     LK-Year  to WS-Run-Year.
022800      display  "PY100 BUILDING PERIOD " WS-Run-Period-Key.
022900      move     zero to WS-Procs-Written WS-Procs-Rejected
023000                        WS-Net-Pay-Total.
023100      open     input DEDUCTION-FILE.
023200      move     zero to WS-Ded-Count.
023300      perform  zz091-Load-One-Deduction thru zz091-Exit
023400          until WS-Ded-Status = "10".
023500      close    DEDUCTION-FILE.
023600      open     input EMPLOYMENT-FILE.
023700      move     zero to WS-Emt-Count.
023800      perform  zz092-Load-One-Employment thru zz092-Exit
023900          until WS-Emt-Status = "10".
024000      close    EMPLOYMENT-FILE.
024100      open     input PAYSLIP-FILE.
024200      move     zero to WS-Pay-Count.
024300      perform  zz095-Load-One-Payslip-Key thru zz095-Exit
024400          until WS-Pay-Status = "10".
024500      close    PAYSLIP-FILE.
024600  aa010-Exit. exit section.
024700*
024800  aa050-Generate-Payroll SECTION.
024900******************************
025000      open     input EMPLOYEE-FILE.
025100      open     extend PAYSLIP-FILE.
025200      move     "N" to WS-Emp-Eof-Sw.
025300      perform  bb100-Process-One-Employee thru bb100-Exit
025400          until WS-Emp-Eof-Sw = "Y".
025500      close    EMPLOYEE-FILE.
025600      close    PAYSLIP-FILE.
025700  aa050-Exit. exit section.
025800*
025900  bb100-Process-One-Employee SECTION.
026000**********************************
026100      read     EMPLOYEE-FILE
026200          at end
026300               move "Y" to WS-Emp-Eof-Sw
026400               go to bb100-Exit.
026500      move     Emp-Code to WS-Employee-Code-Work.
026600      perform  bb110-Check-Duplicate.
026700      if       WS-Dup-Found-Sw = "Y"
026800               display PY100-02 WS-Employee-Code-Work
026900               add 1 to WS-Procs-Rejected
027000               go to bb100-Exit.
027100      perform  bb120-Find-Active-Employment.
027200      if       WS-Active-Found-Sw not = "Y"
027300               display PY100-03 WS-Employee-Code-Work
027400               add 1 to WS-Procs-Rejected
027500               go to bb100-Exit.
027600      perform  bb130-Build-Payslip-Amounts.
027700      compute  Pys-Gross-Salary = WS-Best-Salary +
027800               Pys-Housing-Amt + Pys-Transport-Amt.
027900      compute  WS-Total-Deduct = Pys-Employee-Tax-Amt +
028000               Pys-Pension-Amt + Pys-Medical-Ins-Amt +
028100               Pys-Other-Ded-Amt.
028200      if       WS-Total-Deduct > Pys-Gross-Salary
028300               display PY100-04 WS-Employee-Code-Work
028400               add 1 to WS-Procs-Rejected
028500               go to bb100-Exit.
028600      compute  Pys-Net-Salary = Pys-Gross-Salary -
028700               WS-Total-Deduct.
028800      move     WS-Employee-Code-Work to Pys-Employee-Code.
028900      move     WS-Run-Month to Pys-Month.
029000      move     WS-Run-Year  to Pys-Year.
029100      move     "PENDING" to Pys-Status.
029200      write    PY-Payslip-Record.
029300      add      1 to WS-Procs-Written.
029400      add      Pys-Net-Salary to WS-Net-Pay-Total.
029500  bb100-Exit. exit section.
029600*
029700  bb110-Check-Duplicate SECTION.
029800*****************************
029900      move     "N" to WS-Dup-Found-Sw.
030000      perform  zz096-Scan-One-Payslip-Key thru zz096-Exit
030100          varying WS-Pay-Idx from 1 by 1
030200          until WS-Pay-Idx > WS-Pay-Count.
030300  bb110-Exit. exit section.
030400*
030500  bb120-Find-Active-Employment SECTION.
030600************************************
030700      move     "N" to WS-Active-Found-Sw.
030800      move     zero to WS-Best-Join-Date WS-Best-Salary
030900                        WS-Emts-Best.
031000      perform  zz093-Scan-One-Employment thru zz093-Exit
031100          varying WS-Emts-Idx from 1 by 1
031200          until WS-Emts-Idx > WS-Emt-Count.
031300      if       WS-Emts-Best not = zero
031400               move "Y" to WS-Active-Found-Sw.
031500  bb120-Exit. exit section.
031600*
031700  bb130-Build-Payslip-Amounts SECTION.
031800***********************************
031900      move     WS-Best-Salary to WS-Calc-Base.
032000      move     "Housing" to WS-Rate-Name.
032100      perform  bb131-Lookup-Rate.
032200      move     WS-Rate-Value to WS-Calc-Percent.
032300      perform  bb140-Calc-Percentage-Amount.
032400      move     WS-Calc-Result to Pys-Housing-Amt.
032500      move     "Transport" to WS-Rate-Name.
032600      perform  bb131-Lookup-Rate.
032700      move     WS-Rate-Value to WS-Calc-Percent.
032800      perform  bb140-Calc-Percentage-Amount.
032900      move     WS-Calc-Result to Pys-Transport-Amt.
033000      move     "Employee Tax" to WS-Rate-Name.
033100      perform  bb131-Lookup-Rate.
033200      move     WS-Rate-Value to WS-Calc-Percent.
033300      perform  bb140-Calc-Percentage-Amount.
033400      move     WS-Calc-Result to Pys-Employee-Tax-Amt.
033500      move     "Pension" to WS-Rate-Name.
033600      perform  bb131-Lookup-Rate.
033700      move     WS-Rate-Value to WS-Calc-Percent.
033800      perform  bb140-Calc-Percentage-Amount.
033900      move     WS-Calc-Result to Pys-Pension-Amt.
034000      move     "Medical Insurance" to WS-Rate-Name.
034100      perform  bb131-Lookup-Rate.
034200      move     WS-Rate-Value to WS-Calc-Percent.
034300      perform  bb140-Calc-Percentage-Amount.
034400      move     WS-Calc-Result to Pys-Medical-Ins-Amt.
034500      move     "Others" to WS-Rate-Name.
034600      perform  bb131-Lookup-Rate.
034700      move     WS-Rate-Value to WS-Calc-Percent.
034800      perform  bb140-Calc-Percentage-Amount.
034900      move     WS-Calc-Result to Pys-Other-Ded-Amt.
035000  bb130-Exit. exit section.
035100*
035200  bb131-Lookup-Rate SECTION.
035300*************************
035400      move     "N" to WS-Rate-Found-Sw.
035500      move     zero to WS-Rate-Value.
035600      move     WS-Rate-Name to WS-Rate-Name-Upper.
035700      inspect  WS-Rate-Name-Upper
035800          converting WS-Lower-Case to WS-Upper-Case.
035900      perform  zz094-Scan-One-Deduction thru zz094-Exit
036000          varying WS-Deds-Idx from 1 by 1
036100          until WS-Deds-Idx > WS-Ded-Count.
036200  bb131-Exit. exit section.
036300*
036400  bb140-Calc-Percentage-Amount SECTION.
036500************************************
036600      compute  WS-Calc-Rate rounded = WS-Calc-Percent / 100.
036700      compute  WS-Calc-Result rounded =
036800               WS-Calc-Base * WS-Calc-Rate.
036900  bb140-Exit. exit section.
037000*
037100  zz090-Close-Down SECTION.
037200************************
037300      open     input PARAMETER-FILE.
037400      read     PARAMETER-FILE.
037500      close    PARAMETER-FILE.
037600      add      WS-Procs-Written  to PY-PR1-Emps-Processed.
037700      add      WS-Procs-Rejected to PY-PR1-Emps-Rejected.
037800      add      WS-Net-Pay-Total  to PY-PR1-Control-Net-Pay.
037900      open     output PARAMETER-FILE.
038000      write    PY-Parameter-Record.
038100      close    PARAMETER-FILE.
038200  zz090-Exit. exit.
038300*
038400  zz091-Load-One-Deduction SECTION.
038500********************************
038600      read     DEDUCTION-FILE
038700          at end
038800               move "10" to WS-Ded-Status
038900               go to zz091-Exit.
039000      add      1 to WS-Ded-Count.
039100      move     Ded-Code    to WS-Deds-Code (WS-Ded-Count).
039200      move     Ded-Name    to WS-Deds-Name (WS-Ded-Count).
039300      inspect  WS-Deds-Name (WS-Ded-Count)
039400          converting WS-Lower-Case to WS-Upper-Case.
039500      move     Ded-Percent to WS-Deds-Percent (WS-Ded-Count).
039600  zz091-Exit. exit.
039700*
039800  zz092-Load-One-Employment SECTION.
039900*********************************
040000      read     EMPLOYMENT-FILE
040100          at end
040200               move "10" to WS-Emt-Status
040300               go to zz092-Exit.
040400      add      1 to WS-Emt-Count.
040500      move     Emt-Employee-Code to
040600               WS-Emts-Emp-Code (WS-Emt-Count).
040700      move     Emt-Status  to WS-Emts-Status (WS-Emt-Count).
040800      move     Emt-Base-Salary to
040900               WS-Emts-Salary (WS-Emt-Count).
041000      move     Emt-Joining-Date to
041100               WS-Emts-Join-Date (WS-Emt-Count).
041200  zz092-Exit. exit.
041300*
041400  zz093-Scan-One-Employment SECTION.
041500*********************************
041600      if       WS-Emts-Emp-Code (WS-Emts-Idx) not =
041700               WS-Employee-Code-Work
041800               go to zz093-Exit.
041900      if       WS-Emts-Status (WS-Emts-Idx) not = "ACTIVE"
042000               go to zz093-Exit.
042100      if       WS-Emts-Join-Date (WS-Emts-Idx) < WS-Best-Join-Date
042200               go to zz093-Exit.
042300      move     WS-Emts-Join-Date (WS-Emts-Idx)
042400               to WS-Best-Join-Date.
042500      move     WS-Emts-Salary (WS-Emts-Idx) to WS-Best-Salary.
042600      move     WS-Emts-Idx to WS-Emts-Best.
042700  zz093-Exit. exit.
042800*
042900  zz094-Scan-One-Deduction SECTION.
043000********************************
043100      if       WS-Rate-Found-Sw = "Y"
043200               go to zz094-Exit.
043300      if       WS-Deds-Name (WS-Deds-Idx) not =
043400               WS-Rate-Name-Upper
043500               go to zz094-Exit.
043600      move     WS-Deds-Percent (WS-Deds-Idx) to WS-Rate-Value.
043700      move     "Y" to WS-Rate-Found-Sw.
043800  zz094-Exit. exit.
043900*
044000  zz095-Load-One-Payslip-Key SECTION.
044100**********************************
044200      read     PAYSLIP-FILE
044300          at end
044400               move "10" to WS-Pay-Status
044500               go to zz095-Exit.
044600      if       Pys-Month not = WS-Run-Month or
044700               Pys-Year  not = WS-Run-Year
044800               go to zz095-Exit.
044900      add      1 to WS-Pay-Count.
045000      move     Pys-Employee-Code to
045100               WS-Pay-Key-Code (WS-Pay-Count).
045200  zz095-Exit. exit.
045300*
045400  zz096-Scan-One-Payslip-Key SECTION.
045500**********************************
045600      if       WS-Dup-Found-Sw = "Y"
045700               go to zz096-Exit.
045800      if       WS-Pay-Key-Code (WS-Pay-Idx) =
045900               WS-Employee-Code-Work
046000               move "Y" to WS-Dup-Found-Sw.
046100  zz096-Exit. exit.
