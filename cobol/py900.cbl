000100****************************************************************
000200**                                                             *
000300**        Deduction-Rate Table  -  One-Time Seed Utility       *
000400**                                                             *
000500****************************************************************
000600*
000700  IDENTIFICATION DIVISION.
000800  PROGRAM-ID.         PY900.
000900  AUTHOR.             V B COEN.
001000  INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL GROUP.
001100  DATE-WRITTEN.       14/03/1984.
001200  DATE-COMPILED.
001300  SECURITY.           COPYRIGHT (C) 1984-2026 V B COEN.
001400*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                    LICENSE - SEE THE FILE COPYING.
001600*
001700****************************************************************
001800* CHANGE LOG.
001900* ===========
002000* 14/03/84 vbc - 1.00 Written as MAPS09, Mod-11 check digit
002100*                calculation/verification, CALLed from the
002200*                customer and supplier entry screens.
002300* 02/09/87 vbc -   .1 Table widened 26 -> 37 chars to allow a
002400*                hyphen in the account number.
002500* 11/11/91 vbc -   .2 Tidy up after the v2 compiler upgrade.
002600* 30/12/98 vbc -   .3 Y2K REVIEW - no 2-digit year fields in
002700*                this program, nothing to change, signed off.
002800* 19/07/02 vbc - 2.00 Migrated to GnuCobol.
002900* 16/04/24 vbc         Copyright notice update superseding all
003000*                previous notices.
003100* 15/01/26 vbc - 3.00 REQ PY-26-014.  MAPS09 withdrawn from the
003200*                shared library - no customer/supplier module
003300*                calls it any more on the Rwanda payroll job.
003400*                Re-built as PY900, the one-time seed utility
003500*                that loads the six fixed Deduction-Rate rows
003600*                the payroll run depends on.
003700* 21/01/26 ljk -    .1 Per-row write wrapped so one bad write
003800*                (eg a duplicate code) does not abort the rest
003900*                of the seed - matches the other batch steps.
004000* 28/01/26 vbc -    .2 Comment tidy, no logic change.
004100*
004200  ENVIRONMENT DIVISION.
004300  CONFIGURATION SECTION.
004400  SPECIAL-NAMES.
004500      CLASS PRINTABLE IS "A" THRU "Z" "0" THRU "9" " ".
004600  INPUT-OUTPUT SECTION.
004700  FILE-CONTROL.
004800      SELECT DEDUCTION-FILE ASSIGN TO "PYDED"
004900          ORGANIZATION LINE SEQUENTIAL
005000          FILE STATUS WS-Ded-Status.
005100*
005200  DATA DIVISION.
005300  FILE SECTION.
005400  FD  DEDUCTION-FILE.
005500      COPY "wspyded.cob".
005600*
005700  WORKING-STORAGE SECTION.
005800  77  WS-Prog-Name        pic x(17)    value "PY900 (3.00)".
005900*
006000  01  WS-Status-Fields.
006100      03  WS-Ded-Status        pic xx   value "00".
006200      03  WS-Eof-Switch        pic x    value "N".
006300      03  filler               pic x(9).
006400  01  WS-Status-Raw redefines WS-Status-Fields
006500                           pic x(12).
006600*     Dumped whole on the seed-write trace line, same habit
006700*     the other payroll programs use for a bad file status.
006800*
006900  01  WS-Counters.
007000      03  WS-Seed-Idx          pic 99   comp.
007100      03  WS-Recs-Written      pic 99   comp.
007200      03  WS-Recs-Skipped      pic 99   comp.
007300      03  filler               pic x(4).
007400*
007500* Six fixed seed rows, DED001 - DED006, written in this order
007600* only when the deduction file is found empty.
007700*
007800  01  WS-Seed-Block.
007900      03  WS-Seed-Row           occurs 6.
008000          05  WS-Seed-Code      pic x(10).
008100          05  WS-Seed-Name      pic x(30).
008200          05  WS-Seed-Percent   pic s9(3)v99.
008300  01  WS-Seed-Table redefines WS-Seed-Block.
008400      03  WS-Seed-Entry         pic x(45)    occurs 6.
008500*
008600* Raw view of a deduction record, used only when WS-Ded-Status
008700* comes back bad, for the SY005 trace line.
008800*
008900  01  WS-Ded-Work.
009000      COPY "wspyded.cob".
009100  01  WS-Ded-Raw redefines WS-Ded-Work
009200                           pic x(44).
009300*
009400  01  Error-Messages.
009500      03  PY900-01          pic x(40)
009600              value "PY900-01 Deduction file not empty - done".
009700      03  PY900-02          pic x(38)
009800              value "PY900-02 Seed write failed, skipping".
009900*
010000  PROCEDURE DIVISION.
010100*
010200  aa000-Main SECTION.
010300***********************
010400      move     zero to WS-Recs-Written
010500                        WS-Recs-Skipped.
010600      move     "DED001" to WS-Seed-Code (1).
010700      move     "Employee Tax"       to WS-Seed-Name (1).
010800      move     30.00                to WS-Seed-Percent (1).
010900      move     "DED002" to WS-Seed-Code (2).
011000      move     "Pension"            to WS-Seed-Name (2).
011100      move     6.00                 to WS-Seed-Percent (2).
011200      move     "DED003" to WS-Seed-Code (3).
011300      move     "Medical Insurance"  to WS-Seed-Name (3).
011400      move     5.00                 to WS-Seed-Percent (3).
011500      move     "DED004" to WS-Seed-Code (4).
011600      move     "Housing"            to WS-Seed-Name (4).
011700      move     14.00                to WS-Seed-Percent (4).
011800      move     "DED005" to WS-Seed-Code (5).
011900      move     "Transport"          to WS-Seed-Name (5).
012000      move     14.00                to WS-Seed-Percent (5).
012100      move     "DED006" to WS-Seed-Code (6).
012200      move     "Others"             to WS-Seed-Name (6).
012300      move     5.00                 to WS-Seed-Percent (6).
012400      perform  aa010-Check-If-Empty.
012500      if       WS-Eof-Switch = "Y"
012600               perform aa050-Seed-Table thru aa050-Exit
012700      else
012800               display PY900-01.
012900      goback.
013000*
013100  aa000-Exit.  exit section.
013200*
013300  aa010-Check-If-Empty SECTION.
013400***************************
013500      move     "N" to WS-Eof-Switch.
013600      open     input DEDUCTION-FILE.
013700      if       WS-Ded-Status = "35"
013800*            File does not exist yet - that counts as empty.
013900               move "Y" to WS-Eof-Switch
014000               go to aa010-Exit.
014100      read     DEDUCTION-FILE next record
014200          at end
014300               move "Y" to WS-Eof-Switch.
014400      close    DEDUCTION-FILE.
014500  aa010-Exit. exit section.
014600*
014700  aa050-Seed-Table SECTION.
014800************************
014900      open     output DEDUCTION-FILE.
015000      perform  zz090-Write-One-Seed thru zz090-Exit
015100          varying WS-Seed-Idx from 1 by 1
015200          until WS-Seed-Idx > 6.
015300      close    DEDUCTION-FILE.
015400  aa050-Exit. exit section.
015500*
015600  zz090-Write-One-Seed SECTION.
015700*****************************
015800      move     WS-Seed-Code (WS-Seed-Idx)    to Ded-Code.
015900      move     WS-Seed-Name (WS-Seed-Idx)    to Ded-Name.
016000      move     WS-Seed-Percent (WS-Seed-Idx) to Ded-Percent.
016100      write    PY-Deduction-Rate-Record.
016200      if       WS-Ded-Status not = "00"
016300               display PY900-02 WS-Seed-Code (WS-Seed-Idx)
016400                        WS-Status-Raw
016500               add 1 to WS-Recs-Skipped
016600      else
016700               add 1 to WS-Recs-Written.
016800  zz090-Exit. exit.
