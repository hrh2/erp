000100********************************************
000200**                                          *
000300**  Record Definition For Payslip File      *
000400**                                          *
000500**   Key (logical) = Pys-Employee-Code +    *
000600**                    Pys-Month + Pys-Year  *
000700********************************************
000800* File size 91 bytes.
000900*
001000* THIS COPYBOOK WAS PY-Pay-Record / PY-Pay-Header (Pay-Emp-No,
001100* Pay-Units, Pay-Amt) - re-laid out, see log.
001200*
001300* 29/10/25 vbc - Created.
001400* 16/01/26 vbc - Req PY-26-014.  Pay-Units/Pay-Apply-No style
001500*                layout dropped, this is now one payslip per
001600*                employee per month/year carrying the full
001700*                allowance/deduction breakdown, not a single
001800*                Pay-Amt.  Header record dropped, not needed.
001900* 23/01/26 vbc -     .1 Pys-Status widened 1 -> 7 so PENDING
002000*                and PAID both fit without truncation.
002100*
002200  01  PY-Payslip-Record.
002300      03  Pys-Employee-Code     pic x(20).
002400*     FK to PY-Employee-Record.
002500      03  Pys-Month             pic 9(2).
002600*     1 - 12.
002700      03  Pys-Year              pic 9(4).
002800      03  Pys-Housing-Amt       pic s9(9)v99  comp-3.
002900      03  Pys-Transport-Amt     pic s9(9)v99  comp-3.
003000      03  Pys-Employee-Tax-Amt  pic s9(9)v99  comp-3.
003100      03  Pys-Pension-Amt       pic s9(9)v99  comp-3.
003200      03  Pys-Medical-Ins-Amt   pic s9(9)v99  comp-3.
003300      03  Pys-Other-Ded-Amt     pic s9(9)v99  comp-3.
003400      03  Pys-Gross-Salary      pic s9(9)v99  comp-3.
003500      03  Pys-Net-Salary        pic s9(9)v99  comp-3.
003600      03  Pys-Status            pic x(7).
003700*     PENDING or PAID.  Always created PENDING, flipped to
003800*     PAID by the approval run - never created PAID direct.
003900      03  filler                pic x(10).
