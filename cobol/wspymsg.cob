000100********************************************
000200**                                          *
000300**  Record Definition For Notification      *
000400**       Message File                       *
000500**    Append-only, log style, no key        *
000600********************************************
000700* File size 239 bytes.
000800*
000900* THIS COPYBOOK WAS PY-Chk-Record / PY-Chk-Hdr-Record (payment
001000* / check register detail) - re-purposed, see log.
001100*
001200* 29/10/25 vbc - Created as PY-Chk-Record, Chk-Emp-No keyed,
001300*                Chk-Amt occurs 16 for the pay-category split.
001400* 16/01/26 vbc - Req PY-26-014.  No checks are printed by this
001500*                shop's Rwanda job - this file now holds one
001600*                notification-message row per approved payslip
001700*                instead, the Chk-Hdr register-run record is
001800*                dropped with it, nothing here needs a header.
001900*
002000  01  PY-Message-Record.
002100      03  Msg-Employee-Code     pic x(20).
002200*     FK to PY-Employee-Record.
002300      03  Msg-Month-Year        pic x(7).
002400*     "MM/YYYY" - month zero padded, eg "03/2026".
002500      03  Msg-Net-Amt           pic s9(9)v99  comp-3.
002600*     Copy of the payslip net salary at the moment of
002700*     approval - not re-derived if the payslip changes later.
002800      03  Msg-Text              pic x(200).
002900*     Rendered notification text - see py200 bb210 for the
003000*     template this is built from.
003100      03  filler                pic x(6).
