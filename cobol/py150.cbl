000100****************************************************************
000200**                                                             *
000300**         PY150  -  Payroll Run Report  (Report Writer)       *
000400**                                                             *
000500****************************************************************
000600*
000700  IDENTIFICATION DIVISION.
000800  PROGRAM-ID.         PY150.
000900  AUTHOR.             V B COEN.
001000  INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL GROUP.
001100  DATE-WRITTEN.       23/07/1987.
001200  DATE-COMPILED.
001300  SECURITY.           COPYRIGHT (C) 1987-2026 V B COEN.
001400*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                    LICENSE - SEE THE FILE COPYING.
001600*
001700****************************************************************
001800* CHANGE LOG.
001900* ===========
002000* 23/07/87 vbc - 1.00 Written as PYRGSTR, the check/payment
002100*                register, US FWT/SWT/LWT/FICA/SDI columns,
002200*                16-way Chk-Amt split, landscape print.
002300* 14/02/92 vbc -   .1 Void-check handling added to the detail
002400*                line - "NONE" printed where no check issued.
002500* 27/12/98 vbc -   .2 Y2K REVIEW - Page-Counter and run date
002600*                already 4 digit year, signed off.
002700* 03/10/07 vbc - 2.00 Migrated to GnuCobol.
002800* 16/04/24 vbc         Copyright notice update superseding all
002900*                previous notices.
003000* 15/01/26 vbc - 3.00 REQ PY-26-014.  PYRGSTR's US withholding
003100*                columns have no counterpart on the Rwanda
003200*                payroll job - rebuilt as PY150, the run report
003300*                that lists every payslip PY100 built for the
003400*                period and foots the run with control totals.
003500* 27/01/26 ljk -    .1 Screen terminal-sizing logic dropped,
003600*                this program no longer runs interactively -
003700*                it is the last step of the overnight batch.
003800* 03/02/26 vbc -    .2 Rejected-employee count added to the
003900*                control footing, alongside the paid count.
004000* 04/02/26 ljk -    .3 REQ PY-26-019.  Page depth/width now read
004100*                from the parameter record instead of standing
004200*                on the compiled-in 55/132 default every run -
004300*                the fields were sitting there unread.
004400*
004500  ENVIRONMENT DIVISION.
004600  CONFIGURATION SECTION.
004700  SPECIAL-NAMES.
004800      CLASS ALPHA-NAME IS "A" THRU "Z" "a" THRU "z" " ".
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100      SELECT PAYSLIP-FILE ASSIGN TO "PYPAY"
005200          ORGANIZATION LINE SEQUENTIAL
005300          FILE STATUS WS-Pay-Status.
005400      SELECT PARAMETER-FILE ASSIGN TO "PYPR1"
005500          ORGANIZATION LINE SEQUENTIAL
005600          FILE STATUS WS-Par-Status.
005700      SELECT PRINT-FILE ASSIGN TO "PYPRT"
005800          ORGANIZATION LINE SEQUENTIAL
005900          FILE STATUS WS-Prt-Status.
006000*
006100  DATA DIVISION.
006200  FILE SECTION.
006300  FD  PAYSLIP-FILE.
006400      COPY "wspypay.cob".
006500  FD  PARAMETER-FILE.
006600      COPY "wspyparam1.cob".
006700  FD  PRINT-FILE
006800      REPORT IS Payroll-Run-Report.
006900*
007000  WORKING-STORAGE SECTION.
007100  77  WS-Prog-Name         pic x(17)   value "PY150 (3.00)".
007200*
007300  01  WS-File-Status.
007400      03  WS-Pay-Status        pic xx  value "00".
007500      03  WS-Par-Status        pic xx  value "00".
007600      03  WS-Prt-Status        pic xx  value "00".
007700      03  WS-Pay-Eof-Sw        pic x   value "N".
007800      03  filler               pic x(9).
007900  01  WS-File-Status-Raw redefines WS-File-Status
008000                           pic x(16).
008100*
008200  01  WS-Page-Fields.
008300      03  WS-Page-Lines        pic 99       comp   value 55.
008400      03  WS-Page-Width        pic 999      comp   value 132.
008500      03  filler               pic x(4).
008600*
008700  01  WS-Run-Period-Fields.
008800      03  WS-Run-Month         pic 99.
008900      03  WS-Run-Year          pic 9(4).
009000  01  WS-Run-Period-Key redefines WS-Run-Period-Fields
009100                           pic 9(6).
009200*
009300  01  WS-Totals.
009400      03  WS-Emps-Processed    pic 9(5)     comp.
009500      03  WS-Emps-Rejected     pic 9(5)     comp.
009600      03  WS-Detail-Deduct     pic s9(9)v99.
009700      03  WS-Control-Net-Pay   pic s9(9)v99.
009800      03  filler               pic x(4).
009900*
010000* Run date, built once from the system clock, printed on the
010100* page heading.  Century is derived from the 2-digit year the
010200* same way the Y2K review fixed every date field in this shop
010300* back in 98/99 - below 50 is 20xx, else 19xx.
010400*
010500  01  WS-Today-6.
010600      03  WS-Today-YY          pic 99.
010700      03  WS-Today-MM          pic 99.
010800      03  WS-Today-DD          pic 99.
010900  01  WS-Today-Block.
011000      03  WS-Today-Year        pic 9(4).
011100      03  WS-Today-Month       pic 99.
011200      03  WS-Today-Day         pic 99.
011300  01  WS-Today-Display redefines WS-Today-Block
011400                           pic 9(8).
011500*
011600  01  Error-Messages.
011700      03  PY150-01       pic x(39)
011800            value "PY150-01 Payroll Parameter file missing".
011900*
012000  REPORT SECTION.
012100  RD  Payroll-Run-Report
012200      CONTROL FINAL
012300      PAGE LIMIT WS-Page-Lines
012400      HEADING 1
012500      FIRST DETAIL 5
012600      LAST DETAIL WS-Page-Lines.
012700*
012800  01  Report-Page-Head TYPE PAGE HEADING.
012900      03  LINE 1.
013000          05  COL  1     PIC X(40)  SOURCE PY-PR1-Company-Name.
013100          05  COL 60     PIC X(18)  VALUE "PAYROLL RUN REPORT".
013200          05  COL 95     PIC X(5)   VALUE "PAGE ".
013300          05  COL 100    PIC ZZ9    SOURCE PAGE-COUNTER.
013400      03  LINE 2.
013500          05  COL  1     PIC X(17)  SOURCE WS-PROG-NAME.
013600          05  COL 60     PIC 99     SOURCE WS-RUN-MONTH.
013700          05  COL 63     PIC X(1)   VALUE "/".
013800          05  COL 64     PIC 9(4)   SOURCE WS-RUN-YEAR.
013900          05  COL 95     PIC X(9)   VALUE "RUN DATE ".
014000          05  COL 104    PIC 9(8)   SOURCE WS-TODAY-DISPLAY.
014100      03  LINE 4.
014200          05  COL  1     PIC X(14)  VALUE "EMPLOYEE CODE".
014300          05  COL 20     PIC X(13)  VALUE "GROSS SALARY".
014400          05  COL 36     PIC X(13)  VALUE "TOTAL DEDUCT".
014500          05  COL 52     PIC X(11)  VALUE "NET SALARY".
014600          05  COL 66     PIC X(6)   VALUE "STATUS".
014700*
014800  01  Report-Detail-Line TYPE DETAIL.
014900      03  LINE + 1.
015000          05  COL  1     PIC X(20)  SOURCE PYS-EMPLOYEE-CODE.
015100          05  COL 21     PIC ZZZ,ZZZ,ZZ9.99-
015200                                    SOURCE PYS-GROSS-SALARY.
015300          05  COL 38     PIC ZZZ,ZZZ,ZZ9.99-
015400                                    SOURCE WS-DETAIL-DEDUCT.
015500          05  COL 55     PIC ZZZ,ZZZ,ZZ9.99-
015600                                    SOURCE PYS-NET-SALARY.
015700          05  COL 68     PIC X(7)   SOURCE PYS-STATUS.
015800*
015900  01  Report-Final-Footing TYPE CONTROL FOOTING FINAL.
016000      03  LINE + 2.
016100          05  COL  1     PIC X(24)
016200              VALUE "TOTAL PAYSLIPS WRITTEN -".
016300          05  COL 26     PIC ZZZZ9  SOURCE WS-EMPS-PROCESSED.
016400      03  LINE + 1.
016500          05  COL  1     PIC X(24)
016600              VALUE "TOTAL EMPLOYEES REJECTED".
016700          05  COL 26     PIC ZZZZ9  SOURCE WS-EMPS-REJECTED.
016800      03  LINE + 1.
016900          05  COL  1     PIC X(24)
017000              VALUE "TOTAL NET PAY RWF      -".
017100          05  COL 26     PIC ZZZ,ZZZ,ZZ9.99-
017200                                    SOURCE WS-CONTROL-NET-PAY.
017300*
017400  PROCEDURE DIVISION.
017500*
017600  aa000-Main SECTION.
017700***********************
017800      perform  aa005-Get-Run-Date.
017900      perform  aa010-Get-Run-Period.
018000      if       WS-Par-Status not = "00"
018100               display PY150-01 WS-File-Status-Raw
018200               go to aa000-Exit.
018300      perform  aa050-Report-Payroll thru aa050-Exit.
018400  aa000-Exit. goback.
018500*
018600  aa005-Get-Run-Date SECTION.
018700**************************
018800      accept   WS-Today-6 from date.
018900      move     WS-Today-MM to WS-Today-Month.
019000      move     WS-Today-DD to WS-Today-Day.
019100      if       WS-Today-YY < 50
019200               compute WS-Today-Year = 2000 + WS-Today-YY
019300      else
019400               compute WS-Today-Year = 1900 + WS-Today-YY.
019500  aa005-Exit. exit section.
019600*
019700  aa010-Get-Run-Period SECTION.
019800****************************
019900      open     input PARAMETER-FILE.
020000      read     PARAMETER-FILE.
020100      if       WS-Par-Status = "00"
020200               move PY-PR1-Run-Month      to WS-Run-Month
020300               move PY-PR1-Run-Year       to WS-Run-Year
020400               move PY-PR1-Emps-Processed to WS-Emps-Processed
020500               move PY-PR1-Emps-Rejected  to WS-Emps-Rejected
020600               move PY-PR1-Control-Net-Pay
020700                                  to WS-Control-Net-Pay
020800               move PY-PR1-Page-Lines      to WS-Page-Lines
020900               move PY-PR1-Page-Width      to WS-Page-Width.
021000      close    PARAMETER-FILE.
021100  aa010-Exit. exit section.
021200*
021300  aa050-Report-Payroll SECTION.
021400****************************
021500      open     input PAYSLIP-FILE.
021600      open     output PRINT-FILE.
021700      initiate Payroll-Run-Report.
021800      move     "N" to WS-Pay-Eof-Sw.
021900      perform  bb150-Print-One-Payslip thru bb150-Exit
022000          until WS-Pay-Eof-Sw = "Y".
022100      terminate Payroll-Run-Report.
022200      close    PAYSLIP-FILE.
022300      close    PRINT-FILE.
022400  aa050-Exit. exit section.
022500*
022600  bb150-Print-One-Payslip SECTION.
022700*******************************
022800      read     PAYSLIP-FILE
022900          at end
023000               move "Y" to WS-Pay-Eof-Sw
023100               go to bb150-Exit.
023200      if       Pys-Month not = WS-Run-Month or
023300               Pys-Year  not = WS-Run-Year
023400               go to bb150-Exit.
023500      compute  WS-Detail-Deduct = Pys-Employee-Tax-Amt +
023600               Pys-Pension-Amt + Pys-Medical-Ins-Amt +
023700               Pys-Other-Ded-Amt.
023800      generate Report-Detail-Line.
023900  bb150-Exit. exit section.
