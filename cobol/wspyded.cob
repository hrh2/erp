000100********************************************
000200**                                          *
000300**  Record Definition For Deduction-Rate    *
000400**           File                           *
000500**     Matched on Ded-Name - case folded    *
000600**       by the caller before compare       *
000700********************************************
000800* File size 44 bytes.
000900*
001000* THIS COPYBOOK WAS PY-System-Deduction-Record (FWT/SWT/LWT/
001100* FICA/SDI/FUTA/SUI/EIC tax tables) - re-purposed, see log.
001200*
001300* 25/10/25 vbc - Created, 112 fields of US withholding tables.
001400* 15/01/26 vbc - Req PY-26-014.  This shop's Rwanda payroll job
001500*                does not withhold any of the above - the whole
001600*                record is replaced with one flat rate row:
001700*                a code, a name and a percentage.  Six named
001800*                rows make up the table (Housing, Transport,
001900*                Employee Tax, Pension, Medical Insurance,
002000*                Others) - see py900 for the seed values.
002100* 21/01/26 vbc -     .1 Ded-Name widened 24 -> 30, "Medical
002200*                Insurance" did not fit.
002300*
002400  01  PY-Deduction-Rate-Record.
002500      03  Ded-Code              pic x(10).
002600*     Unique rate code, eg "DED001".
002700      03  Ded-Name              pic x(30).
002800*     Housing, Transport, Employee Tax, Pension, Medical
002900*     Insurance or Others - matched case-insensitively by
003000*     the caller, this field itself is stored as typed.
003100      03  Ded-Percent           pic s9(3)v99  comp-3.
003200*     Percentage rate, eg 14.00 meaning 14%.  If a named
003300*     rate is missing from the file the caller treats it
003400*     as 00.00 - no error is raised for a missing rate.
003500      03  filler                pic x(1).
