000100********************************************
000200**                                          *
000300**  Record Definition For Employee          *
000400**           Master File                    *
000500**     Uses Emp-Code as key                 *
000600********************************************
000700* File size 61 bytes.
000800*
000900* 29/10/25 vbc - Created for USA/Canada payroll layout.
001000* 12/01/26 vbc - Stripped to core fields for Rwanda payroll
001100*                conversion job - req PY-26-014.  Emp-No,
001200*                SSN, tax-exempt flags etc all dropped, this
001300*                shop no longer carries US withholding data
001400*                on the employee master.
001500* 19/01/26 vbc - Added Emp-Employment-Code FK per PY-26-014
001600*                rev 2, so the payslip build does not need a
001700*                second keyed read to find the open employment.
001800*
001900  01  PY-Employee-Record.
002000      03  Emp-Code              pic x(20).
002100*     Unique employee code, eg "EMP0001".
002200      03  Emp-Status            pic x(10).
002300*     ACTIVE or INACTIVE - only ACTIVE employees are payable.
002400      03  Emp-Employment-Code   pic x(20).
002500*     FK to PY-Employment-Record - filled by the HR system,
002600*     not validated here.
002700      03  filler                pic x(11).
