000100****************************************************************
000200**                                                             *
000300**     PY200  -  Approve Payroll For Month  (Payslip Approve)  *
000400**                                                             *
000500****************************************************************
000600*
000700  IDENTIFICATION DIVISION.
000800  PROGRAM-ID.         PY200.
000900  AUTHOR.             V B COEN.
001000  INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL GROUP.
001100  DATE-WRITTEN.       11/02/1989.
001200  DATE-COMPILED.
001300  SECURITY.           COPYRIGHT (C) 1989-2026 V B COEN.
001400*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                    LICENSE - SEE THE FILE COPYING.
001600*
001700****************************************************************
001800* CHANGE LOG.
001900* ===========
002000* 11/02/89 vbc - 1.00 Written as VACPRINT, employee vacation
002100*                entitlement/taken report, Report Writer print.
002200* 06/06/95 vbc -   .1 Carried-over vacation days added to the
002300*                entitlement line.
002400* 28/12/98 vbc -   .2 Y2K REVIEW - vacation year field already
002500*                4 digit, no change needed, signed off.
002600* 14/09/06 vbc - 2.00 Migrated to GnuCobol.
002700* 16/04/24 vbc         Copyright notice update superseding all
002800*                previous notices.
002900* 15/01/26 vbc - 3.00 REQ PY-26-014.  VACPRINT's vacation report
003000*                has no place on the Rwanda payroll job - rebuilt
003100*                as PY200, which approves every PENDING payslip
003200*                for the run Month/Year, flips it to PAID and
003300*                drops a notification message for each one.
003400*                Report Writer removed, this program no longer
003500*                prints - py150 does the run report now.
003600* 22/01/26 ljk -    .1 Already-PAID guard added - a payslip
003700*                already approved is left alone, not re-sent.
003800* 30/01/26 vbc -    .2 Notification text now substitutes the
003900*                employee code, not a first name - the Employee
004000*                record this job carries has no name field.
004100* 04/02/26 ljk -    .3 REQ PY-26-019.  Message text rebuilt to
004200*                quote the ministry's approved wording in full -
004300*                a shortened in-house wording had slipped in at
004400*                .2 and was caught on review.  Only the first
004500*                name -> employee code swap noted at .2 stands;
004600*                every other word of the template is now exact.
004700*
004800  ENVIRONMENT DIVISION.
004900  CONFIGURATION SECTION.
005000  SPECIAL-NAMES.
005100      CLASS ALPHA-NAME IS "A" THRU "Z" "a" THRU "z" " ".
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400      SELECT PAYSLIP-FILE ASSIGN TO "PYPAY"
005500          ORGANIZATION LINE SEQUENTIAL
005600          FILE STATUS WS-Pay-Status.
005700      SELECT PAYSLIP-OUT-FILE ASSIGN TO "PYPAYO"
005800          ORGANIZATION LINE SEQUENTIAL
005900          FILE STATUS WS-Out-Status.
006000      SELECT MESSAGE-FILE ASSIGN TO "PYMSG"
006100          ORGANIZATION LINE SEQUENTIAL
006200          FILE STATUS WS-Msg-Status.
006300      SELECT PARAMETER-FILE ASSIGN TO "PYPR1"
006400          ORGANIZATION LINE SEQUENTIAL
006500          FILE STATUS WS-Par-Status.
006600*
006700  DATA DIVISION.
006800  FILE SECTION.
006900  FD  PAYSLIP-FILE.
007000      COPY "wspypay.cob".
007100  FD  PAYSLIP-OUT-FILE.
007200      COPY "wspypay.cob" replacing ==PY-== by ==PZ-==.
007300  FD  MESSAGE-FILE.
007400      COPY "wspymsg.cob".
007500  FD  PARAMETER-FILE.
007600      COPY "wspyparam1.cob".
007700*
007800  WORKING-STORAGE SECTION.
007900  77  WS-Prog-Name         pic x(17)   value "PY200 (3.00)".
008000*
008100  COPY "wscall.cob".
008200*
008300  01  WS-File-Status.
008400      03  WS-Pay-Status        pic xx  value "00".
008500      03  WS-Out-Status        pic xx  value "00".
008600      03  WS-Msg-Status        pic xx  value "00".
008700      03  WS-Par-Status        pic xx  value "00".
008800      03  WS-Pay-Eof-Sw        pic x   value "N".
008900      03  filler               pic x(7).
009000  01  WS-File-Status-Raw redefines WS-File-Status
009100                           pic x(16).
009200*     Dumped whole in a SY005 trace line when a status comes
009300*     back that none of the paragraphs above were expecting.
009400*
009500  01  WS-Run-Counters.
009600      03  WS-Procs-Approved    pic 9(5)     comp.
009700      03  WS-Procs-Skipped     pic 9(5)     comp.
009800      03  filler               pic x(4).
009900*
010000  01  LK-Period-Parms.
010100      03  LK-Month             pic 99.
010200      03  LK-Year              pic 9(4).
010300      03  LK-Valid-Switch      pic x.
010400      03  LK-Month-Name        pic x(9).
010500*
010600  01  WS-Run-Period-Fields.
010700      03  WS-Run-Month         pic 99.
010800      03  WS-Run-Year          pic 9(4).
010900  01  WS-Run-Period-Key redefines WS-Run-Period-Fields
011000                           pic 9(6).
011100*     Combined MMYYYY form, displayed on the start-of-run
011200*     trace line so the operator can see the period at a
011300*     glance without two separate fields.
011400*
011500* Notification text is built in this area, then dropped onto
011600* the message file whole, same width as Msg-Text.  Wording is
011700* fixed by REQ PY-26-014 Annex C - do not reword without a
011800* change request, the ministry template is quoted to payees.
011900*
012000  01  WS-Message-Block.
012100      03  WS-Msg-Part-1         pic x(5)
012200          value "Dear ".
012300      03  WS-Msg-Emp-Code-1     pic x(20).
012400      03  WS-Msg-Part-2         pic x(1)
012500          value ",".
012600      03  WS-Msg-Newline        pic x(1)
012700          value X"0A".
012800*     Line break the ministry template shows between the
012900*     greeting and the salary sentence - same hex-literal
013000*     habit used for the tab char in the old cbasic source.
013100      03  WS-Msg-Part-3         pic x(16)
013200          value "Your salary for ".
013300      03  WS-Msg-Period         pic x(7).
013400      03  WS-Msg-Part-4         pic x(40)
013500          value " from Government of Rwanda amounting to ".
013600      03  WS-Msg-Net-Display    pic zzzzzzzz9.99-.
013700      03  WS-Msg-Part-5         pic x(35)
013800          value " has been credited to your account ".
013900      03  WS-Msg-Emp-Code-2     pic x(20).
014000      03  WS-Msg-Part-6         pic x(14)
014100          value " successfully.".
014200      03  filler                pic x(28).
014300  01  WS-Message-Line redefines WS-Message-Block.
014400      03  WS-Message-Text       pic x(200).
014500*
014600  01  Error-Messages.
014700      03  PY200-01       pic x(42)
014800            value "PY200-01 Bad run month/year, run stopped".
014900      03  PY200-02       pic x(37)
015000            value "PY200-02 Skipped, already paid      ".
015100*
015200  PROCEDURE DIVISION.
015300*
015400  aa000-Main SECTION.
015500***********************
015600      perform  aa010-Get-Run-Period.
015700      if       LK-Valid-Switch not = "Y"
015800               display PY200-01
015900               go to aa000-Exit.
016000      perform  aa050-Approve-Payroll thru aa050-Exit.
016100      perform  zz090-Close-Down.
016200  aa000-Exit. goback.
016300*
016400  aa010-Get-Run-Period SECTION.
016500****************************
016600      open     input PARAMETER-FILE.
016700      read     PARAMETER-FILE.
016800      close    PARAMETER-FILE.
016900      move     PY-PR1-Run-Month to LK-Month.
017000      move     PY-PR1-Run-Year  to LK-Year.
017100      move     "PY094" to WS-Called.
017200      move     "PY200" to WS-Caller.
017300      call     "PY094" using LK-Period-Parms.
017400      if       LK-Valid-Switch not = "Y"
017500               go to aa010-Exit.
017600      move     LK-Month to WS-Run-Month.
017700      move     LK-Year  to WS-Run-Year.
017800      display  "PY200 APPROVING PERIOD " WS-Run-Period-Key.
017900      move     zero to WS-Procs-Approved WS-Procs-Skipped.
018000  aa010-Exit. exit section.
018100*
018200  aa050-Approve-Payroll SECTION.
018300*****************************
018400      open     input PAYSLIP-FILE.
018500      open     output PAYSLIP-OUT-FILE.
018600      open     extend MESSAGE-FILE.
018700      if       WS-Pay-Status not = "00"
018800               display "SY005 " WS-File-Status-Raw.
018900      move     "N" to WS-Pay-Eof-Sw.
019000      perform  bb200-Approve-One-Payslip thru bb200-Exit
019100          until WS-Pay-Eof-Sw = "Y".
019200      close    PAYSLIP-FILE.
019300      close    PAYSLIP-OUT-FILE.
019400      close    MESSAGE-FILE.
019500  aa050-Exit. exit section.
019600*
019700  bb200-Approve-One-Payslip SECTION.
019800*********************************
019900      read     PAYSLIP-FILE
020000          at end
020100               move "Y" to WS-Pay-Eof-Sw
020200               go to bb200-Exit.
020300      if       Pys-Month not = WS-Run-Month or
020400               Pys-Year  not = WS-Run-Year
020500               write PZ-Payslip-Record from PY-Payslip-Record
020600               go to bb200-Exit.
020700      if       Pys-Status = "PAID"
020800               display PY200-02 Pys-Employee-Code
020900               add 1 to WS-Procs-Skipped
021000               write PZ-Payslip-Record from PY-Payslip-Record
021100               go to bb200-Exit.
021200      move     "PAID" to Pys-Status.
021300      write    PZ-Payslip-Record from PY-Payslip-Record.
021400      perform  bb210-Build-Message thru bb210-Exit.
021500      add      1 to WS-Procs-Approved.
021600  bb200-Exit. exit section.
021700*
021800  bb210-Build-Message SECTION.
021900***************************
022000      move     Pys-Employee-Code to WS-Msg-Emp-Code-1.
022100      move     Pys-Employee-Code to WS-Msg-Emp-Code-2.
022200      move     Pys-Month to WS-Msg-Period (1:2).
022300      move     "/" to WS-Msg-Period (3:1).
022400      move     Pys-Year to WS-Msg-Period (4:4).
022500      move     Pys-Net-Salary to WS-Msg-Net-Display.
022600      move     Pys-Employee-Code to Msg-Employee-Code.
022700      move     WS-Msg-Period to Msg-Month-Year.
022800      move     Pys-Net-Salary to Msg-Net-Amt.
022900      move     WS-Message-Text to Msg-Text.
023000      write    PY-Message-Record.
023100  bb210-Exit. exit section.
023200*
023300  zz090-Close-Down SECTION.
023400************************
023500      display  "PY200 APPROVED " WS-Procs-Approved
023600               " SKIPPED " WS-Procs-Skipped.
023700      open     input PARAMETER-FILE.
023800      read     PARAMETER-FILE.
023900      close    PARAMETER-FILE.
024000      open     output PARAMETER-FILE.
024100      write    PY-Parameter-Record.
024200      close    PARAMETER-FILE.
024300  zz090-Exit. exit.
