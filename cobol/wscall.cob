000100* 14/03/18 vbc - 1.01  WS-CD-Args for passing extra info to a
000200*                called process, picked by position in WS-Args.
000300* 14/11/25 vbc - 1.02  Chg WS-Term-Code from 9 to 99.
000400* 15/01/26 vbc - 1.03  Req PY-26-014 - no change, kept as-is,
000500*                still the common inter-program call linkage
000600*                used by py100/py150/py200/py900.
000700*
000800  01  WS-Calling-Data.
000900      03  WS-Called       pic x(8).
001000      03  WS-Caller       pic x(8).
001100      03  WS-Del-Link     pic x(8).
001200      03  WS-Term-Code    pic 99.
001300      03  WS-Process-Func pic 9.
001400      03  WS-Sub-Function pic 9.
001500      03  WS-CD-Args      pic x(13).
001600      03  filler          pic x(2).
