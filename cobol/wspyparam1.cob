000100********************************************
000200**                                          *
000300**  Record Definition For Py Param1 File    *
000400**     Uses RRN = 1                         *
000500**                                          *
000600**  Carries the run's Month/Year into       *
000700**  py100, py150 and py200 - same idea as   *
000800**  the old US PR1 company/control record.  *
000900**                                          *
001000********************************************
001100*
001200* File size 64 bytes padded to 129 by filler.
001300*
001400* 13/10/25 vbc - Created, full US PY-Param1/PY-Param2 company,
001500*                IRS, GL and check-printing control record,
001600*                624 bytes before padding.
001700* 15/01/26 vbc - Req PY-26-014.  Company/IRS/GL/check-printing
001800*                fields all dropped - this shop's Rwanda job
001900*                has no GL posting and does not print checks.
002000*                Kept: company name (for report headings), the
002100*                run Month/Year, and the control totals py150
002200*                prints at the foot of the run report.
002300* 29/01/26 vbc -     .1 PY-PR1-Emps-Rejected added so the run
002400*                report can show how many were skipped, not
002500*                just how many were paid.
002600*
002700  01  PY-Parameter-Record.
002800      03  PY-PR1-Company-Name      pic x(40)
002900                           value "GOVERNMENT OF RWANDA".
003000      03  PY-PR1-Run-Month         pic 9(2).
003100*     1 - 12, the month this run is processing.
003200      03  PY-PR1-Run-Year          pic 9(4).
003300      03  PY-PR1-Page-Lines        pic 99       comp.
003400*     Landscape page depth for py150, def 56.
003500      03  PY-PR1-Page-Width        pic 999      comp.
003600      03  PY-PR1-Emps-Processed    pic 9(5)     comp.
003700*     Count of payslips this run actually wrote - set by
003800*     py100, read by py150 for the run-report footing.
003900      03  PY-PR1-Emps-Rejected     pic 9(5)     comp.
004000      03  PY-PR1-Control-Net-Pay   pic s9(9)v99 comp-3.
004100*     Sum of Pys-Net-Salary for every payslip this run wrote.
004200      03  filler                   pic x(65).
