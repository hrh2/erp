000100********************************************
000200**                                          *
000300**  Record Definition For Employment        *
000400**           File                           *
000500**     Uses Emt-Code as key                 *
000600********************************************
000700* File size 135 bytes.
000800*
000900* THIS COPYBOOK WAS wspyhrs.cob (Pay Transactions) - re-purposed,
001000* see change log below.
001100*
001200* 28/10/25 vbc - Created as PY-Pay-Transactions-Record, one row
001300*                per hours entry against Hrs-Emp-No.
001400* 15/01/26 vbc - Req PY-26-014.  Hours-entry fields no longer
001500*                carried on this shop's payroll - re-laid out
001600*                as the Employment record, one row per spell
001700*                of employment against an employee code, with
001800*                the base salary the hours fields used to feed.
001900* 22/01/26 vbc -     .1 Dept and Position added at HR's request
002000*                so the payslip run report can show them.
002100*
002200  01  PY-Employment-Record.
002300      03  Emt-Code              pic x(20).
002400*     Unique employment code, eg "EMT0001".
002500      03  Emt-Employee-Code     pic x(20).
002600*     FK back to PY-Employee-Record.
002700      03  Emt-Department        pic x(30).
002800      03  Emt-Position          pic x(30).
002900      03  Emt-Base-Salary       pic s9(9)v99  comp-3.
003000*     Monthly base salary, 2 decimals - feeds all of the
003100*     allowance and deduction calculations downstream.
003200      03  Emt-Status            pic x(10).
003300*     ACTIVE or INACTIVE.  Only an ACTIVE employment is
003400*     eligible for this month's payslip run.
003500      03  Emt-Joining-Date      pic 9(8).
003600*     CCYYMMDD.  Where an employee carries more than one
003700*     ACTIVE employment row, the one with the highest
003800*     Emt-Joining-Date is the one paid.
003900      03  filler                pic x(11).
