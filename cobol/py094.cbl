000100****************************************************************
000200**                                                             *
000300**      Payroll Period Validation  -  Common Subroutine        *
000400**                                                             *
000500****************************************************************
000600*
000700  IDENTIFICATION DIVISION.
000800  PROGRAM-ID.         PY094.
000900  AUTHOR.             V B COEN.
001000  INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL GROUP.
001100  DATE-WRITTEN.       02/06/1985.
001200  DATE-COMPILED.
001300  SECURITY.           COPYRIGHT (C) 1985-2026 V B COEN.
001400*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                    LICENSE - SEE THE FILE COPYING.
001600*
001700****************************************************************
001800* CHANGE LOG.
001900* ===========
002000* 02/06/85 vbc - 1.00 Written as MAPS04, validates an invoice
002100*                or statement date entered on a BOS screen,
002200*                checks day/month/year ranges and leap years.
002300* 19/05/89 vbc -   .1 Century window widened, 1900-2079.
002400* 07/02/94 vbc -   .2 CALL linkage tidied to use WS-CALL, same
002500*                as the other MAPS common routines.
002600* 21/12/98 pjw -   .3 Y2K REVIEW - century window already clear
002700*                of the rollover, WS-CC-Year confirmed 4 digit
002800*                throughout, signed off.
002900* 04/08/03 vbc - 2.00 Migrated to GnuCobol.
003000* 16/04/24 vbc         Copyright notice update superseding all
003100*                previous notices.
003200* 15/01/26 vbc - 3.00 REQ PY-26-014.  MAPS04 no longer called
003300*                from any BOS screen on this installation - the
003400*                day-level date check is dropped.  Rebuilt as
003500*                PY094, a small CALLable that py100 and py200
003600*                both use to check the Month/Year a payroll
003700*                run is being asked to process.
003800* 19/01/26 ljk -    .1 Year range widened to 1970-2099 - the
003900*                1989 century window was for invoice dates, not
004000*                a payroll run horizon.
004100*
004200  ENVIRONMENT DIVISION.
004300  CONFIGURATION SECTION.
004400  SPECIAL-NAMES.
004500      CLASS NUMERIC-TEST IS "0" THRU "9".
004600*
004700  DATA DIVISION.
004800  WORKING-STORAGE SECTION.
004900  77  WS-Prog-Name        pic x(17)  value "PY094 (3.00)".
005000*
005100  01  WS-Work-Fields.
005200      03  WS-Month-Num        pic 99       comp.
005300      03  WS-Year-Num         pic 9(4)     comp.
005400      03  filler              pic x(6).
005500*
005600* Period key, built only to give the shop its usual combined
005700* MMYYYY view of a run period for trace/display lines.
005800*
005900  01  WS-Period-Block.
006000      03  WS-Period-Month     pic 99.
006100      03  WS-Period-Year      pic 9(4).
006200  01  WS-Period-Key redefines WS-Period-Block.
006300      03  WS-Period-Key-Num   pic 9(6).
006400*
006500* Month-name table, indexed by WS-Month-Num, used on py150's
006600* run-report heading line - lives here so py100/py150/py200
006700* all get the same spelling.
006800*
006900  01  WS-Month-Block.
007000      03  filler pic x(9)     value "JANUARY  ".
007100      03  filler pic x(9)     value "FEBRUARY ".
007200      03  filler pic x(9)     value "MARCH    ".
007300      03  filler pic x(9)     value "APRIL    ".
007400      03  filler pic x(9)     value "MAY      ".
007500      03  filler pic x(9)     value "JUNE     ".
007600      03  filler pic x(9)     value "JULY     ".
007700      03  filler pic x(9)     value "AUGUST   ".
007800      03  filler pic x(9)     value "SEPTEMBER".
007900      03  filler pic x(9)     value "OCTOBER  ".
008000      03  filler pic x(9)     value "NOVEMBER ".
008100      03  filler pic x(9)     value "DECEMBER ".
008200  01  WS-Month-Table redefines WS-Month-Block.
008300      03  WS-Month-Name       pic x(9)  occurs 12.
008400*
008500  LINKAGE SECTION.
008600  01  LK-Period-Parms.
008700      03  LK-Month            pic 99.
008800      03  LK-Year             pic 9(4).
008900      03  LK-Valid-Switch     pic x.
009000*     Set "Y" or "N" by this routine on return.
009100      03  LK-Month-Name       pic x(9).
009200*     Only filled when LK-Valid-Switch comes back "Y".
009300  01  LK-Period-Raw redefines LK-Period-Parms
009400                           pic x(16).
009500*     Whole-parameter view, displayed on the SY009 trace
009600*     line when the caller's Month/Year fails the range
009700*     check below.
009800*
009900  PROCEDURE DIVISION using LK-Period-Parms.
010000*
010100  aa000-Main SECTION.
010200***********************
010300      move     "N" to LK-Valid-Switch.
010400      move     spaces to LK-Month-Name.
010500      move     LK-Month to WS-Month-Num.
010600      move     LK-Year  to WS-Year-Num.
010700      perform  aa010-Check-Ranges.
010800      goback.
010900  aa000-Exit. exit section.
011000*
011100  aa010-Check-Ranges SECTION.
011200*************************
011300      if       WS-Month-Num < 1 or WS-Month-Num > 12
011400               display "SY009 " LK-Period-Raw
011500               go to aa010-Exit.
011600      if       WS-Year-Num < 1970 or WS-Year-Num > 2099
011700               display "SY009 " LK-Period-Raw
011800               go to aa010-Exit.
011900      move     "Y" to LK-Valid-Switch.
012000      move     WS-Month-Name (WS-Month-Num) to LK-Month-Name.
012100  aa010-Exit. exit section.
